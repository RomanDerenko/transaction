000100******************************************************************00000100
000110*PROGRAM:  TRNSTAT                                                00000110
000120*                                                                 00000120
000130*AUTHOR :  D.W. Sayles                                            00000130
000140*                                                                 00000140
000150*READS A CONTROL RECORD CARRYING THE AS-OF TIME, THEN A SEQUENTIAL00000150
000160*TRANSACTION REGISTER FILE, AND ACCUMULATES COUNT/SUM/MIN/MAX OVER00000160
000170*THE TRANSACTIONS THAT FALL INSIDE THE 60-SECOND RECENCY WINDOW.  00000170
000180*TRANSACTIONS FAILING FIELD EDITS OR THE RECENCY TEST ARE WRITTEN 00000180
000190*TO AN EXCEPTION FILE WITH A REASON CODE AND DO NOT ENTER THE SUM.00000190
000200*                                                                 00000200
000210*AT END OF THE RUN WRITES ONE STATISTICS RECORD TO STATOUT AND    00000210
000220*PRINTS A SHORT COLUMNAR REPORT OF THE SAME FIGURES.              00000220
000230*                                                                 00000230
000240*EDIT CASCADE (PARAGRAPHS 200 THRU 250) RUNS AS ONE PERFORM/THRU  00000240
000250*RANGE WITH GO TO EXITS ON THE FIRST FAILURE, PER BRANCH CODING   00000250
000260*STANDARD 4.2 FOR MULTI-CONDITION RECORD EDITS - SEE CHANGE LOG.  00000260
000270******************************************************************00000270
000280                                                                  00000280
000290 IDENTIFICATION DIVISION.                                         00000290
000300 PROGRAM-ID.     TRNSTAT.                                         00000300
000310 AUTHOR.         D.W. SAYLES.                                     00000310
000320 INSTALLATION.   DATA CONTROL - BATCH SYSTEMS.                    00000320
000330 DATE-WRITTEN.   03/04/87.                                        00000330
000340 DATE-COMPILED.  03/04/87.                                        00000340
000350 SECURITY.       NONE.                                            00000350
000360******************************************************************00000360
000370*CHANGE LOG                                                       00000370
000380* 870304  DWS  0000  ORIGINAL PROGRAM FOR TRANSACTION REGISTER    00000380
000390*                    PROJECT - READS TRANSIN, ACCUMULATES STATS   00000390
000400* 870915  DWS  0014  ADDED REJECTS FILE FOR BAD TRANSACTIONS,     00000400
000410*                    PREVIOUSLY BAD RECORDS JUST ABENDED THE RUN  00000410
000420* 880201  JLS  0031  CORRECTED MIN/MAX LOGIC - FIRST ACCEPTED     00000420
000430*                    RECORD WAS BEING COMPARED AGAINST ZERO       00000430
000440* 881117  DWS  0048  AS-OF TIME NOW COMES FROM CONTROL FILE, NOT  00000440
000450*                    FROM THE SYSTEM CLOCK, PER OPERATIONS REQUEST00000450
000460* 900603  JLS  0072  WIDENED STAT-SUM ON STATOUT, SEE STATREC.CPY 00000460
000470* 910226  JLS  0072  TIMESTAMP PARTS BROKEN OUT IN COPY MEMBERS   00000470
000480*                    FOR THE EDIT IN 210-VALIDATE-TIMESTAMP       00000480
000490* 930714  RFK  0095  RECENCY WINDOW CHANGED FROM ABEND TO REJECT -00000490
000500*                    OLD TRANSACTIONS NOW FLOW TO REJECTS, NOT TO 00000500
000510*                    THE OPERATOR                                 00000510
000520* 960328  RFK  0118  ROUNDING ON AVERAGE CHANGED TO ROUNDED CLAUSE00000520
000530*                    TO MATCH FINANCE DEPT RULE (HALF CENTS UP)   00000530
000540* 980714  RFK  0140  Y2K REVIEW - CCYY FIELDS ALREADY FULL 4-DIGIT00000540
000550*                    THROUGHOUT, LEAP YEAR TEST ALREADY HANDLES   00000550
000560*                    YEAR 2000 OK (400-YEAR RULE), NO CHANGE      00000560
000570* 990119  RFK  0140  Y2K SIGN-OFF - RE-RAN TEST DECK WITH AS-OF   00000570
000580*                    TIMESTAMPS SPANNING 12/31/1999 - 01/01/2000  00000580
000590* 010822  TMH  0162  EMPTY TRANSACTION FILE NO LONGER OPEN ERROR  00000590
000600*                    ZERO-TRANSACTION STATS ARE NOW VALID         00000600
000610* 040505  TMH  0188  REJECT COUNT ADDED TO REPORT TRAILER - AUDIT 00000610
000620*                    FINDING 04-17 - COUNT WAS IN REJECTS ONLY    00000620
000630* 050912  TMH  0201  VALIDATION RECAST AS PERFORM/250-EXIT RANGE, 00000630
000640*                    GO TO ON FIRST FAILURE - BRANCH STD 4.2 CALLS00000640
000650*                    FOR ONE EXIT PER EDIT CASCADE, NOT NESTED IFS00000650
000660* 051103  TMH  0201  AMOUNT SIGN EDIT NOW TESTS SIGN-CLASS, THE   00000660
000670*                    CLASS CONDITION ON SPECIAL-NAMES, RATHER THAN00000670
000680*                    A HAND-CODED PLUS/MINUS COMPARE              00000680
000690* 051103  TMH  0201  WS-MAX-DAY AND WS-LEAP-YEAR-SW PULLED OUT TO 00000690
000700*                    77-LEVEL ITEMS - THEY ARE STANDALONE WORK    00000700
000710*                    FIELDS, NOT PART OF THE TIMESTAMP-PARSE GROUP00000710
000720******************************************************************00000720
000730 ENVIRONMENT DIVISION.                                            00000730
000740 CONFIGURATION SECTION.                                           00000740
000750 SOURCE-COMPUTER.    IBM.                                         00000750
000760 OBJECT-COMPUTER.    IBM.                                         00000760
000770*SIGN-CLASS COVERS THE TWO LEGAL LEADING-SIGN BYTES ON THE        00000770
000780*AMOUNT FIELD - USED BY THE EDIT IN 200-VALIDATE-TRANSACTION.     00000780
000790 SPECIAL-NAMES.                                                   00000790
000800     C01 IS TOP-OF-FORM                                           00000800
000810     CLASS SIGN-CLASS IS "+" "-".                                 00000810
000820 INPUT-OUTPUT SECTION.                                            00000820
000830 FILE-CONTROL.                                                    00000830
000840                                                                  00000840
000850*CONTROL CARRIES THE ONE AS-OF TIMESTAMP FOR THE RUN.             00000850
000860     SELECT CONTROL-FILE     ASSIGN TO CONTROL                    00000860
000870            ORGANIZATION IS LINE SEQUENTIAL                       00000870
000880            FILE STATUS  IS  WS-CONTROL-STATUS.                   00000880
000890                                                                  00000890
000900*TRANSIN IS THE TRANSACTION REGISTER BEING SUMMARIZED.            00000900
000910     SELECT TRANSACTION-FILE ASSIGN TO TRANSIN                    00000910
000920            ORGANIZATION IS LINE SEQUENTIAL                       00000920
000930            FILE STATUS  IS  WS-TRANFILE-STATUS.                  00000930
000940                                                                  00000940
000950*STATOUT GETS THE ONE SUMMARY RECORD WRITTEN AT END OF RUN.       00000950
000960     SELECT STATS-FILE       ASSIGN TO STATOUT                    00000960
000970            ORGANIZATION IS LINE SEQUENTIAL                       00000970
000980            FILE STATUS  IS  WS-STATOUT-STATUS.                   00000980
000990                                                                  00000990
001000*REJECTS GETS ONE RECORD PER TRANSACTION FAILING EDIT OR          00001000
001010*THE RECENCY TEST, WITH THE REASON CODE ATTACHED.                 00001010
001020     SELECT REJECT-FILE      ASSIGN TO REJECTS                    00001020
001030            ORGANIZATION IS LINE SEQUENTIAL                       00001030
001040            FILE STATUS  IS  WS-REJECTS-STATUS.                   00001040
001050                                                                  00001050
001060*REPORT IS THE PRINTED COLUMNAR RECAP OF STATOUT.                 00001060
001070     SELECT REPORT-FILE      ASSIGN TO REPORT                     00001070
001080            ORGANIZATION IS LINE SEQUENTIAL                       00001080
001090            FILE STATUS  IS  WS-REPORT-STATUS.                    00001090
001100******************************************************************00001100
001110 DATA DIVISION.                                                   00001110
001120 FILE SECTION.                                                    00001120
001130                                                                  00001130
001140*ONE-FIELD RECORD, FULL WIDTH - NO FILLER NEEDED, SAME AS THE     00001140
001150*REPORT-RECORD BELOW.                                             00001150
001160 FD  CONTROL-FILE                                                 00001160
001170     RECORDING MODE IS F.                                         00001170
001180 01  AS-OF-TIMESTAMP              PIC 9(14).                      00001180
001190                                                                  00001190
001200 FD  TRANSACTION-FILE                                             00001200
001210     RECORDING MODE IS F.                                         00001210
001220 COPY TRANREC.                                                    00001220
001230                                                                  00001230
001240 FD  STATS-FILE                                                   00001240
001250     RECORDING MODE IS F.                                         00001250
001260 COPY STATREC.                                                    00001260
001270                                                                  00001270
001280 FD  REJECT-FILE                                                  00001280
001290     RECORDING MODE IS F.                                         00001290
001300 COPY REJCREC.                                                    00001300
001310                                                                  00001310
001320 FD  REPORT-FILE                                                  00001320
001330     RECORDING MODE IS F.                                         00001330
001340 01  REPORT-RECORD                PIC X(80).                      00001340
001350                                                                  00001350
001360******************************************************************00001360
001370 WORKING-STORAGE SECTION.                                         00001370
001380******************************************************************00001380
001390*                                                                 00001390
001400*STANDALONE WORK FIELDS, NOT PART OF ANY LARGER GROUP - KEPT AT   00001400
001410*THE 77 LEVEL PER SHOP CONVENTION FOR LONE COUNTERS/SWITCHES.     00001410
001420 77  WS-MAX-DAY                   PIC 9(2)  COMP  VALUE 0.        00001420
001430 77  WS-LEAP-YEAR-SW               PIC X            VALUE "N".    00001430
001440     88  LEAP-YEAR                                 VALUE "Y".     00001440
001450*                                                                 00001450
001460*SYSTEM CLOCK AT JOB START - PRINTED ON THE OPENING DISPLAY ONLY, 00001460
001470*NOT USED FOR THE AS-OF TIME (THAT COMES OFF THE CONTROL FILE).   00001470
001480 01  SYSTEM-DATE-AND-TIME.                                        00001480
001490     05  CURRENT-DATE.                                            00001490
001500         10  CURRENT-YEAR         PIC 9(2).                       00001500
001510         10  CURRENT-MONTH        PIC 9(2).                       00001510
001520         10  CURRENT-DAY          PIC 9(2).                       00001520
001530     05  CURRENT-TIME.                                            00001530
001540         10  CURRENT-HOUR         PIC 9(2).                       00001540
001550         10  CURRENT-MINUTE       PIC 9(2).                       00001550
001560         10  CURRENT-SECOND       PIC 9(2).                       00001560
001570         10  CURRENT-HNDSEC       PIC 9(2).                       00001570
001580     05  FILLER                   PIC X(4).                       00001580
001590*                                                                 00001590
001600*FILE-STATUS BYTES FOR EACH OF THE FIVE FILES, THE EOF SWITCH,    00001600
001610*THE PER-RECORD GOOD/BAD SWITCH, AND THE REJECT REASON TEXT.      00001610
001620 01  WS-FIELDS.                                                   00001620
001630     05  WS-CONTROL-STATUS        PIC X(2)  VALUE SPACES.         00001630
001640     05  WS-TRANFILE-STATUS       PIC X(2)  VALUE SPACES.         00001640
001650     05  WS-STATOUT-STATUS        PIC X(2)  VALUE SPACES.         00001650
001660     05  WS-REJECTS-STATUS        PIC X(2)  VALUE SPACES.         00001660
001670     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.         00001670
001680     05  WS-TRAN-EOF              PIC X     VALUE "N".            00001680
001690     05  WS-TRAN-OK               PIC X     VALUE "Y".            00001690
001700     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.         00001700
001710     05  FILLER                   PIC X(10) VALUE SPACES.         00001710
001720*                                                                 00001720
001730*AS-OF TIMESTAMP OFF THE CONTROL FILE, HELD BOTH AS SIX DATE/TIME 00001730
001740*PARTS AND AS THE RAW 14-DIGIT NUMBER VIA REDEFINES.              00001740
001750 01  WS-AS-OF-TS.                                                 00001750
001760     05  WS-AS-OF-TS-X.                                           00001760
001770         10  WS-AOT-CCYY          PIC 9(4).                       00001770
001780         10  WS-AOT-MM            PIC 9(2).                       00001780
001790         10  WS-AOT-DD            PIC 9(2).                       00001790
001800         10  WS-AOT-HH            PIC 9(2).                       00001800
001810         10  WS-AOT-MI            PIC 9(2).                       00001810
001820         10  WS-AOT-SS            PIC 9(2).                       00001820
001830     05  WS-AS-OF-TS-N REDEFINES WS-AS-OF-TS-X                    00001830
001840                                  PIC 9(14).                      00001840
001850*                                                                 00001850
001860*WORK FIELDS FOR WHICHEVER TIMESTAMP (AS-OF OR TRANSACTION) IS    00001860
001870*CURRENTLY BEING PARSED/CONVERTED, AND THE ABSOLUTE-SECONDS MATH  00001870
001880*USED BY BOTH THE CALENDAR EDIT AND THE RECENCY TEST.             00001880
001890 01  WORK-VARIABLES.                                              00001890
001900     05  WS-TS-CCYY               PIC 9(4)     VALUE 0.           00001900
001910     05  WS-TS-MM                 PIC 9(2)     VALUE 0.           00001910
001920     05  WS-TS-DD                 PIC 9(2)     VALUE 0.           00001920
001930     05  WS-TS-HH                 PIC 9(2)     VALUE 0.           00001930
001940     05  WS-TS-MI                 PIC 9(2)     VALUE 0.           00001940
001950     05  WS-TS-SS                 PIC 9(2)     VALUE 0.           00001950
001960     05  WS-YEARS-ELAPSED          PIC S9(5)   COMP-3 VALUE +0.   00001960
001970     05  WS-LEAP-DAYS              PIC S9(7)   COMP-3 VALUE +0.   00001970
001980     05  WS-QUOT                   PIC S9(7)   COMP-3 VALUE +0.   00001980
001990     05  WS-REM                    PIC S9(7)   COMP-3 VALUE +0.   00001990
002000     05  WS-DAY-COUNT               PIC S9(9)  COMP-3 VALUE +0.   00002000
002010     05  WS-ABS-SECONDS-RESULT      PIC S9(15) COMP-3 VALUE +0.   00002010
002020     05  WS-ABS-SECONDS-ASOF        PIC S9(15) COMP-3 VALUE +0.   00002020
002030     05  WS-ABS-SECONDS-TRAN        PIC S9(15) COMP-3 VALUE +0.   00002030
002040     05  WS-AGE-SECONDS             PIC S9(15) COMP-3 VALUE +0.   00002040
002050     05  FILLER                     PIC X(4).                     00002050
002060*                                                                 00002060
002070*CALENDAR TABLE - DAYS IN EACH MONTH FOR A COMMON (NON-LEAP)      00002070
002080*YEAR, CARRIED AS A LITERAL AND VIEWED AS A 12-ENTRY TABLE BY     00002080
002090*REDEFINES, SINCE THERE IS NO FUNCTION MODULE ON THIS COMPILER.   00002090
002100 01  DAYS-IN-MONTH-AREA.                                          00002100
002110     05  DAYS-IN-MONTH-LIT        PIC X(24)                       00002110
002120                   VALUE "312831303130313130313031".              00002120
002130     05  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIT.         00002130
002140         10  DAYS-IN-MONTH        PIC 9(2) OCCURS 12 TIMES.       00002140
002150*                                                                 00002150
002160*CUMULATIVE DAYS BEFORE EACH MONTH (COMMON YEAR), SAME LITERAL/   00002160
002170*REDEFINES TRICK, USED BY THE ABSOLUTE-SECONDS CALCULATION.       00002170
002180 01  CUM-DAYS-AREA.                                               00002180
002190     05  CUM-DAYS-LIT             PIC X(36)                       00002190
002200                   VALUE "000031059090120151181212243273304334".  00002200
002210     05  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIT.                   00002210
002220         10  CUM-DAYS-BEFORE-MONTH PIC 9(3) OCCURS 12 TIMES.      00002220
002230*                                                                 00002230
002240*THE RUNNING REGISTER - COUNT, SUM, MIN, MAX AND AVERAGE OVER     00002240
002250*EVERY ACCEPTED TRANSACTION, PLUS THE REJECT COUNT FOR THE        00002250
002260*REPORT TRAILER.  KEPT IN COMP-3 LIKE THE OTHER ACCUMULATORS.     00002260
002270 01  REGISTER-TOTALS.                                             00002270
002280     05  WS-REG-COUNT             PIC S9(9)    COMP-3 VALUE +0.   00002280
002290     05  WS-REG-SUM               PIC S9(15)V99 COMP-3 VALUE +0.  00002290
002300     05  WS-REG-MIN               PIC S9(13)V99 COMP-3 VALUE +0.  00002300
002310     05  WS-REG-MAX               PIC S9(13)V99 COMP-3 VALUE +0.  00002310
002320     05  WS-REG-AVG               PIC S9(13)V99 COMP-3 VALUE +0.  00002320
002330     05  WS-REG-EMPTY-SW          PIC X                VALUE "Y". 00002330
002340         88  REGISTER-EMPTY                            VALUE "Y". 00002340
002350         88  REGISTER-NOT-EMPTY                         VALUE "N".00002350
002360     05  WS-REJECT-COUNT          PIC S9(9)    COMP-3  VALUE +0.  00002360
002370     05  FILLER                   PIC X(8).                       00002370
002380*                                                                 00002380
002390*        *******************                                      00002390
002400*            report lines                                         00002400
002410*        *******************                                      00002410
002420*ONE HEADING LINE, ONE COUNT-STYLE LINE (REUSED FOR THE COUNT     00002420
002430*AND THE REJECTED-COUNT TRAILER), AND ONE SIGNED-AMOUNT DETAIL    00002430
002440*LINE (REUSED FOR SUM/AVERAGE/MINIMUM/MAXIMUM).                   00002440
002450 01  RPT-HEADER1.                                                 00002450
002460     05  FILLER                   PIC X(30)                       00002460
002470                    VALUE "TRANSACTION STATISTICS REPORT".        00002470
002480     05  FILLER                   PIC X(10) VALUE SPACES.         00002480
002490     05  FILLER                   PIC X(12) VALUE "AS-OF TIME: ". 00002490
002500     05  RPT-HDR-AS-OF            PIC 9(14).                      00002500
002510     05  FILLER                   PIC X(14) VALUE SPACES.         00002510
002520*                                                                 00002520
002530 01  RPT-COUNT-LINE.                                              00002530
002540     05  RPT-COUNT-LABEL          PIC X(12).                      00002540
002550     05  FILLER                   PIC X(3)  VALUE SPACES.         00002550
002560     05  RPT-COUNT-VALUE          PIC Z(8)9.                      00002560
002570     05  FILLER                   PIC X(56) VALUE SPACES.         00002570
002580*                                                                 00002580
002590 01  RPT-DETAIL-LINE.                                             00002590
002600     05  RPT-DETAIL-LABEL         PIC X(12).                      00002600
002610     05  FILLER                   PIC X(3)  VALUE SPACES.         00002610
002620     05  RPT-DETAIL-AMOUNT        PIC Z(12)9.99-.                 00002620
002630     05  FILLER                   PIC X(48) VALUE SPACES.         00002630
002640******************************************************************00002640
002650 PROCEDURE DIVISION.                                              00002650
002660******************************************************************00002660
002670*                                                                 00002670
002680*JOB-STEP DRIVER - OPEN, PULL THE AS-OF TIME, THEN READ TRANSIN   00002680
002690*TO EXHAUSTION ONE RECORD AT A TIME.  REGISTER-TOTALS STARTS AT   00002690
002700*ITS WORKING-STORAGE VALUE CLAUSES EVERY RUN - THERE IS NO STATE  00002700
002710*CARRIED BETWEEN JCL STEPS, SO NOTHING FURTHER TO INITIALIZE HERE.00002710
002720 000-MAIN.                                                        00002720
002730     ACCEPT CURRENT-DATE FROM DATE.                               00002730
002740     ACCEPT CURRENT-TIME FROM TIME.                               00002740
002750     DISPLAY "TRNSTAT STARTED DATE = " CURRENT-MONTH "/"          00002750
002760             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".         00002760
002770                                                                  00002770
002780     PERFORM 700-OPEN-FILES.                                      00002780
002790     PERFORM 710-READ-CONTROL-FILE.                               00002790
002800     PERFORM 720-READ-TRAN-FILE.                                  00002800
002810     PERFORM 100-PROCESS-TRANSACTIONS                             00002810
002820             UNTIL WS-TRAN-EOF = "Y".                             00002820
002830                                                                  00002830
002840     PERFORM 800-COMPUTE-STATISTICS.                              00002840
002850     PERFORM 850-WRITE-STATS-RECORD.                              00002850
002860     PERFORM 860-PRINT-REPORT.                                    00002860
002870     PERFORM 790-CLOSE-FILES.                                     00002870
002880                                                                  00002880
002890     GOBACK.                                                      00002890
002900*                                                                 00002900
002910*ONE PASS OF THE DRIVER LOOP.  THE EDIT CASCADE IS ONE PERFORM/   00002910
002920*THRU RANGE (200 THRU 250-CHECK-RECENCY-EXIT) SO THE FOUR EDITS   00002920
002930*SHARE ONE ENTRY AND ONE EXIT POINT - SEE THOSE PARAGRAPHS.       00002930
002940 100-PROCESS-TRANSACTIONS.                                        00002940
002950     MOVE "Y" TO WS-TRAN-OK.                                      00002950
002960     MOVE SPACES TO WS-REJECT-REASON.                             00002960
002970     PERFORM 200-VALIDATE-TRANSACTION THRU 250-CHECK-RECENCY-EXIT.00002970
002980     IF WS-TRAN-OK = "Y"                                          00002980
002990         PERFORM 300-ACCUMULATE-TRANSACTION                       00002990
003000     ELSE                                                         00003000
003010         PERFORM 890-WRITE-REJECT-RECORD                          00003010
003020     END-IF.                                                      00003020
003030     PERFORM 720-READ-TRAN-FILE.                                  00003030
003040*                                                                 00003040
003050*EDIT CASCADE, STEP 1 OF 4 - MISSING FIELD, THEN AMOUNT FORMAT.   00003050
003060*EACH FAILURE SETS THE REASON AND GOES DIRECTLY TO THE RANGE      00003060
003070*EXIT PARAGRAPH, SO A RECORD FAILING HERE NEVER REACHES THE       00003070
003080*TIMESTAMP OR RECENCY EDITS - ONLY ONE REASON CODE PER RECORD.    00003080
003090 200-VALIDATE-TRANSACTION.                                        00003090
003100     IF TRAN-AMOUNT-X = SPACES OR TRAN-TIMESTAMP-X = SPACES       00003100
003110         MOVE "N" TO WS-TRAN-OK                                   00003110
003120         MOVE "MISSING FIELD" TO WS-REJECT-REASON                 00003120
003130         GO TO 250-CHECK-RECENCY-EXIT                             00003130
003140     END-IF.                                                      00003140
003150*    SIGN-CLASS (SPECIAL-NAMES) COVERS THE TWO LEGAL SIGN BYTES - 00003150
003160*    SEE CHANGE LOG 051103.                                       00003160
003170     IF TRAN-AMOUNT-SIGN NOT SIGN-CLASS                           00003170
003180        OR TRAN-AMOUNT-DIGITS NOT NUMERIC                         00003180
003190         MOVE "N" TO WS-TRAN-OK                                   00003190
003200         MOVE "INVALID AMOUNT" TO WS-REJECT-REASON                00003200
003210         GO TO 250-CHECK-RECENCY-EXIT                             00003210
003220     END-IF.                                                      00003220
003230*                                                                 00003230
003240*EDIT CASCADE, STEP 2 OF 4 - TIMESTAMP FORMAT AND CALENDAR.       00003240
003250*MONTH 1-12, DAY WITHIN THE MONTH (FEBRUARY CHECKED AGAINST THE   00003250
003260*LEAP YEAR SWITCH), HOUR 0-23, MINUTE AND SECOND 0-59.  FALLS     00003260
003270*THROUGH TO 250-CHECK-RECENCY ON SUCCESS - NO PERFORM NEEDED.     00003270
003280 210-VALIDATE-TIMESTAMP.                                          00003280
003290     IF TRAN-TIMESTAMP-X NOT NUMERIC                              00003290
003300         MOVE "N" TO WS-TRAN-OK                                   00003300
003310         MOVE "INVALID TIMESTAMP" TO WS-REJECT-REASON             00003310
003320         GO TO 250-CHECK-RECENCY-EXIT                             00003320
003330     END-IF.                                                      00003330
003340     MOVE TRAN-TS-CCYY TO WS-TS-CCYY.                             00003340
003350     MOVE TRAN-TS-MM   TO WS-TS-MM.                               00003350
003360     MOVE TRAN-TS-DD   TO WS-TS-DD.                               00003360
003370     MOVE TRAN-TS-HH   TO WS-TS-HH.                               00003370
003380     MOVE TRAN-TS-MI   TO WS-TS-MI.                               00003380
003390     MOVE TRAN-TS-SS   TO WS-TS-SS.                               00003390
003400     PERFORM 220-CHECK-LEAP-YEAR.                                 00003400
003410     IF WS-TS-MM < 1 OR WS-TS-MM > 12                             00003410
003420         MOVE "N" TO WS-TRAN-OK                                   00003420
003430         MOVE "INVALID TIMESTAMP" TO WS-REJECT-REASON             00003430
003440         GO TO 250-CHECK-RECENCY-EXIT                             00003440
003450     END-IF.                                                      00003450
003460     MOVE DAYS-IN-MONTH(WS-TS-MM) TO WS-MAX-DAY.                  00003460
003470     IF WS-TS-MM = 2 AND LEAP-YEAR                                00003470
003480         ADD 1 TO WS-MAX-DAY                                      00003480
003490     END-IF.                                                      00003490
003500     IF WS-TS-DD < 1 OR WS-TS-DD > WS-MAX-DAY                     00003500
003510        OR WS-TS-HH > 23 OR WS-TS-MI > 59 OR WS-TS-SS > 59        00003510
003520         MOVE "N" TO WS-TRAN-OK                                   00003520
003530         MOVE "INVALID TIMESTAMP" TO WS-REJECT-REASON             00003530
003540         GO TO 250-CHECK-RECENCY-EXIT                             00003540
003550     END-IF.                                                      00003550
003560*                                                                 00003560
003570*EDIT CASCADE, STEP 3 OF 4 - AGE = AS-OF-TIMESTAMP MINUS          00003570
003580*TRAN-TIMESTAMP, IN SECONDS.  OVER 60 SECONDS OLD IS REJECTED -   00003580
003590*FUTURE-DATED RECORDS ARE ACCEPTED, PER THE RUN SPEC FROM DATA    00003590
003600*CONTROL.  FALLS THROUGH TO THE RANGE EXIT BELOW EITHER WAY.      00003600
003610 250-CHECK-RECENCY.                                               00003610
003620     MOVE WS-AOT-CCYY TO WS-TS-CCYY.                              00003620
003630     MOVE WS-AOT-MM   TO WS-TS-MM.                                00003630
003640     MOVE WS-AOT-DD   TO WS-TS-DD.                                00003640
003650     MOVE WS-AOT-HH   TO WS-TS-HH.                                00003650
003660     MOVE WS-AOT-MI   TO WS-TS-MI.                                00003660
003670     MOVE WS-AOT-SS   TO WS-TS-SS.                                00003670
003680     PERFORM 400-COMPUTE-ABSOLUTE-SECONDS.                        00003680
003690     MOVE WS-ABS-SECONDS-RESULT TO WS-ABS-SECONDS-ASOF.           00003690
003700                                                                  00003700
003710     MOVE TRAN-TS-CCYY TO WS-TS-CCYY.                             00003710
003720     MOVE TRAN-TS-MM   TO WS-TS-MM.                               00003720
003730     MOVE TRAN-TS-DD   TO WS-TS-DD.                               00003730
003740     MOVE TRAN-TS-HH   TO WS-TS-HH.                               00003740
003750     MOVE TRAN-TS-MI   TO WS-TS-MI.                               00003750
003760     MOVE TRAN-TS-SS   TO WS-TS-SS.                               00003760
003770     PERFORM 400-COMPUTE-ABSOLUTE-SECONDS.                        00003770
003780     MOVE WS-ABS-SECONDS-RESULT TO WS-ABS-SECONDS-TRAN.           00003780
003790                                                                  00003790
003800     COMPUTE WS-AGE-SECONDS =                                     00003800
003810             WS-ABS-SECONDS-ASOF - WS-ABS-SECONDS-TRAN.           00003810
003820     IF WS-AGE-SECONDS > 60                                       00003820
003830         MOVE "N" TO WS-TRAN-OK                                   00003830
003840         MOVE "OLD TRANSACTION" TO WS-REJECT-REASON               00003840
003850     END-IF.                                                      00003850
003860*                                                                 00003860
003870*RANGE EXIT - STEP 4 OF 4.  EVERY PATH THROUGH THE EDIT CASCADE,  00003870
003880*WHETHER A GO TO SHORT-CIRCUIT OR A NORMAL FALL-THROUGH, LANDS    00003880
003890*HERE BEFORE CONTROL RETURNS TO 100-PROCESS-TRANSACTIONS.         00003890
003900 250-CHECK-RECENCY-EXIT.                                          00003900
003910     EXIT.                                                        00003910
003920*                                                                 00003920
003930*LEAP-YEAR TEST, CALLED FROM THE TIMESTAMP EDIT ABOVE AND FROM    00003930
003940*THE ABSOLUTE-SECONDS ROUTINE BELOW - KEPT OUTSIDE THE 200 THRU   00003940
003950*250-EXIT RANGE SO IT IS NOT RUN TWICE BY THE FALL-THROUGH.       00003950
003960*YEAR DIVISIBLE BY 4, EXCEPT CENTURY YEARS MUST ALSO BE           00003960
003970*DIVISIBLE BY 400 - STANDARD RULE, ALREADY Y2K-CORRECT.           00003970
003980 220-CHECK-LEAP-YEAR.                                             00003980
003990     MOVE "N" TO WS-LEAP-YEAR-SW.                                 00003990
004000     DIVIDE WS-TS-CCYY BY 4 GIVING WS-QUOT REMAINDER WS-REM.      00004000
004010     IF WS-REM = 0                                                00004010
004020         DIVIDE WS-TS-CCYY BY 100 GIVING WS-QUOT REMAINDER WS-REM 00004020
004030         IF WS-REM NOT = 0                                        00004030
004040             MOVE "Y" TO WS-LEAP-YEAR-SW                          00004040
004050         ELSE                                                     00004050
004060             DIVIDE WS-TS-CCYY BY 400                             00004060
004070                 GIVING WS-QUOT REMAINDER WS-REM                  00004070
004080             IF WS-REM = 0                                        00004080
004090                 MOVE "Y" TO WS-LEAP-YEAR-SW                      00004090
004100             END-IF                                               00004100
004110         END-IF                                                   00004110
004120     END-IF.                                                      00004120
004130*                                                                 00004130
004140*NUMBER OF WHOLE SECONDS FROM AN ARBITRARY FIXED POINT (YEAR      00004140
004150*1601, A 400-YEAR LEAP CYCLE BOUNDARY) UP TO THE TIMESTAMP NOW    00004150
004160*SITTING IN WORK-VARIABLES.  ONLY THE DIFFERENCE BETWEEN TWO      00004160
004170*SUCH VALUES IS EVER USED, SO THE STARTING POINT DOES NOT         00004170
004180*MATTER AS LONG AS IT IS HELD FIXED.                              00004180
004190 400-COMPUTE-ABSOLUTE-SECONDS.                                    00004190
004200     PERFORM 220-CHECK-LEAP-YEAR.                                 00004200
004210     COMPUTE WS-YEARS-ELAPSED = WS-TS-CCYY - 1601.                00004210
004220     DIVIDE WS-YEARS-ELAPSED BY 4   GIVING WS-LEAP-DAYS.          00004220
004230     DIVIDE WS-YEARS-ELAPSED BY 100 GIVING WS-QUOT.               00004230
004240     SUBTRACT WS-QUOT FROM WS-LEAP-DAYS.                          00004240
004250     DIVIDE WS-YEARS-ELAPSED BY 400 GIVING WS-QUOT.               00004250
004260     ADD WS-QUOT TO WS-LEAP-DAYS.                                 00004260
004270     COMPUTE WS-DAY-COUNT =                                       00004270
004280             (WS-YEARS-ELAPSED * 365) + WS-LEAP-DAYS              00004280
004290             + CUM-DAYS-BEFORE-MONTH(WS-TS-MM) + WS-TS-DD - 1.    00004290
004300     IF LEAP-YEAR AND WS-TS-MM > 2                                00004300
004310         ADD 1 TO WS-DAY-COUNT                                    00004310
004320     END-IF.                                                      00004320
004330     COMPUTE WS-ABS-SECONDS-RESULT =                              00004330
004340             (WS-DAY-COUNT * 86400) + (WS-TS-HH * 3600)           00004340
004350             + (WS-TS-MI * 60) + WS-TS-SS.                        00004350
004360*                                                                 00004360
004370*RUNNING SUM, COUNT, AND MIN/MAX OVER THE ACCEPTED REGISTER.      00004370
004380*FIRST ACCEPTED RECORD SEEDS BOTH MIN AND MAX - SEE CHANGE        00004380
004390*LOG 880201, COMPARING AGAINST ZERO LOST NEGATIVE AMOUNTS.        00004390
004400 300-ACCUMULATE-TRANSACTION.                                      00004400
004410     ADD 1 TO WS-REG-COUNT.                                       00004410
004420     ADD TRAN-AMOUNT TO WS-REG-SUM.                               00004420
004430     IF REGISTER-EMPTY                                            00004430
004440         MOVE TRAN-AMOUNT TO WS-REG-MIN                           00004440
004450         MOVE TRAN-AMOUNT TO WS-REG-MAX                           00004450
004460         MOVE "N" TO WS-REG-EMPTY-SW                              00004460
004470     ELSE                                                         00004470
004480         IF TRAN-AMOUNT < WS-REG-MIN                              00004480
004490             MOVE TRAN-AMOUNT TO WS-REG-MIN                       00004490
004500         END-IF                                                   00004500
004510         IF TRAN-AMOUNT > WS-REG-MAX                              00004510
004520             MOVE TRAN-AMOUNT TO WS-REG-MAX                       00004520
004530         END-IF                                                   00004530
004540     END-IF.                                                      00004540
004550*                                                                 00004550
004560*OPEN ALL FIVE FILES TOGETHER.  CONTROL AND TRANSIN ARE THE ONLY  00004560
004570*TWO CHECKED HERE - A BAD OPEN ON EITHER IS FATAL, SINCE THERE IS 00004570
004580*NO AS-OF TIME OR NO TRANSACTIONS TO SUMMARIZE WITHOUT THEM.      00004580
004590 700-OPEN-FILES.                                                  00004590
004600     OPEN INPUT  CONTROL-FILE                                     00004600
004610                 TRANSACTION-FILE                                 00004610
004620          OUTPUT STATS-FILE                                       00004620
004630                 REJECT-FILE                                      00004630
004640                 REPORT-FILE.                                     00004640
004650     IF WS-CONTROL-STATUS NOT = "00"                              00004650
004660         DISPLAY "ERROR OPENING CONTROL FILE. RC:"                00004660
004670                 WS-CONTROL-STATUS                                00004670
004680         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"          00004680
004690         MOVE 16 TO RETURN-CODE                                   00004690
004700         MOVE "Y" TO WS-TRAN-EOF                                  00004700
004710     END-IF.                                                      00004710
004720     IF WS-TRANFILE-STATUS NOT = "00"                             00004720
004730         DISPLAY "ERROR OPENING TRANSACTION FILE. RC:"            00004730
004740                 WS-TRANFILE-STATUS                               00004740
004750         DISPLAY "TERMINATING PROGRAM DUE TO FILE ERROR"          00004750
004760         MOVE 16 TO RETURN-CODE                                   00004760
004770         MOVE "Y" TO WS-TRAN-EOF                                  00004770
004780     END-IF.                                                      00004780
004790*                                                                 00004790
004800*AS-OF-TIMESTAMP COMES FROM THE CONTROL FILE, NOT THE SYSTEM      00004800
004810*CLOCK - SEE CHANGE LOG 881117.                                   00004810
004820 710-READ-CONTROL-FILE.                                           00004820
004830     READ CONTROL-FILE                                            00004830
004840         AT END                                                   00004840
004850             DISPLAY "CONTROL FILE EMPTY - NO AS-OF TIMESTAMP"    00004850
004860             MOVE 16 TO RETURN-CODE                               00004860
004870             MOVE "Y" TO WS-TRAN-EOF                              00004870
004880     END-READ.                                                    00004880
004890     MOVE AS-OF-TIMESTAMP TO WS-AS-OF-TS-N.                       00004890
004900*                                                                 00004900
004910*ONE READ PER CALL - "10" MEANS END OF FILE, ANYTHING BUT "00"    00004910
004920*OR "10" IS AN UNEXPECTED I/O ERROR AND ALSO ENDS THE RUN.        00004920
004930 720-READ-TRAN-FILE.                                              00004930
004940     READ TRANSACTION-FILE                                        00004940
004950         AT END MOVE "Y" TO WS-TRAN-EOF                           00004950
004960     END-READ.                                                    00004960
004970     EVALUATE WS-TRANFILE-STATUS                                  00004970
004980         WHEN "00"                                                00004980
004990             CONTINUE                                             00004990
005000         WHEN "10"                                                00005000
005010             MOVE "Y" TO WS-TRAN-EOF                              00005010
005020         WHEN OTHER                                               00005020
005030             DISPLAY "ERROR ON TRANSACTION FILE READ. RC:"        00005030
005040                     WS-TRANFILE-STATUS                           00005040
005050             MOVE "Y" TO WS-TRAN-EOF                              00005050
005060     END-EVALUATE.                                                00005060
005070*                                                                 00005070
005080*END OF RUN - CLOSE EVERYTHING REGARDLESS OF HOW WE GOT HERE.     00005080
005090 790-CLOSE-FILES.                                                 00005090
005100     CLOSE CONTROL-FILE                                           00005100
005110           TRANSACTION-FILE                                       00005110
005120           STATS-FILE                                             00005120
005130           REJECT-FILE                                            00005130
005140           REPORT-FILE.                                           00005140
005150*                                                                 00005150
005160*ZERO TRANSACTIONS IS A VALID RUN - SEE CHANGE LOG 010822.        00005160
005170*AVERAGE IS ROUNDED PER THE FINANCE DEPT HALF-CENT RULE.          00005170
005180 800-COMPUTE-STATISTICS.                                          00005180
005190     IF REGISTER-EMPTY                                            00005190
005200         MOVE +0 TO WS-REG-AVG                                    00005200
005210     ELSE                                                         00005210
005220         COMPUTE WS-REG-AVG ROUNDED =                             00005220
005230                 WS-REG-SUM / WS-REG-COUNT                        00005230
005240     END-IF.                                                      00005240
005250*                                                                 00005250
005260*ONE RECORD TO STATOUT, EVERY RUN - EVEN AN ALL-ZERO REGISTER     00005260
005270*ON A ZERO-TRANSACTION DAY WRITES A (VALID) ZERO-FILLED RECORD.   00005270
005280 850-WRITE-STATS-RECORD.                                          00005280
005290     MOVE SPACES TO STAT-RECORD.                                  00005290
005300     MOVE WS-REG-COUNT TO STAT-COUNT.                             00005300
005310     MOVE WS-REG-SUM   TO STAT-SUM.                               00005310
005320     MOVE WS-REG-AVG   TO STAT-AVG.                               00005320
005330     MOVE WS-REG-MIN   TO STAT-MIN.                               00005330
005340     MOVE WS-REG-MAX   TO STAT-MAX.                               00005340
005350     WRITE STAT-RECORD.                                           00005350
005360     IF WS-STATOUT-STATUS NOT = "00"                              00005360
005370         DISPLAY "ERROR WRITING STATS RECORD. RC:"                00005370
005380                 WS-STATOUT-STATUS                                00005380
005390     END-IF.                                                      00005390
005400*                                                                 00005400
005410*FIVE DETAIL LINES, NO CONTROL BREAKS - ONE SUMMARY LEVEL,        00005410
005420*THERE IS NO GROUPING KEY ON THE TRANSACTION REGISTER.            00005420
005430 860-PRINT-REPORT.                                                00005430
005440     MOVE AS-OF-TIMESTAMP TO RPT-HDR-AS-OF.                       00005440
005450     WRITE REPORT-RECORD FROM RPT-HEADER1                         00005450
005460             AFTER ADVANCING TOP-OF-FORM.                         00005460
005470                                                                  00005470
005480     MOVE "COUNT"      TO RPT-COUNT-LABEL.                        00005480
005490     MOVE WS-REG-COUNT TO RPT-COUNT-VALUE.                        00005490
005500     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 2.             00005500
005510                                                                  00005510
005520     MOVE "SUM"      TO RPT-DETAIL-LABEL.                         00005520
005530     MOVE WS-REG-SUM TO RPT-DETAIL-AMOUNT.                        00005530
005540     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00005540
005550                                                                  00005550
005560     MOVE "AVERAGE"  TO RPT-DETAIL-LABEL.                         00005560
005570     MOVE WS-REG-AVG TO RPT-DETAIL-AMOUNT.                        00005570
005580     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00005580
005590                                                                  00005590
005600     MOVE "MINIMUM"  TO RPT-DETAIL-LABEL.                         00005600
005610     MOVE WS-REG-MIN TO RPT-DETAIL-AMOUNT.                        00005610
005620     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00005620
005630                                                                  00005630
005640     MOVE "MAXIMUM"  TO RPT-DETAIL-LABEL.                         00005640
005650     MOVE WS-REG-MAX TO RPT-DETAIL-AMOUNT.                        00005650
005660     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00005660
005670                                                                  00005670
005680     MOVE "REJECTED"     TO RPT-COUNT-LABEL.                      00005680
005690     MOVE WS-REJECT-COUNT TO RPT-COUNT-VALUE.                     00005690
005700     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 2.             00005700
005710*                                                                 00005710
005720*REASON CODE WAS SET BY WHICHEVER EDIT IN THE 200 THRU            00005720
005730*250-CHECK-RECENCY-EXIT RANGE FAILED FIRST - SEE THAT RANGE.      00005730
005740 890-WRITE-REJECT-RECORD.                                         00005740
005750     ADD 1 TO WS-REJECT-COUNT.                                    00005750
005760     MOVE SPACES TO REJECT-RECORD.                                00005760
005770     MOVE TRAN-AMOUNT    TO REJ-AMOUNT.                           00005770
005780     MOVE TRAN-TIMESTAMP TO REJ-TIMESTAMP.                        00005780
005790     MOVE WS-REJECT-REASON TO REJ-REASON.                         00005790
005800     WRITE REJECT-RECORD.                                         00005800
005810     IF WS-REJECTS-STATUS NOT = "00"                              00005810
005820         DISPLAY "ERROR WRITING REJECT RECORD. RC:"               00005820
005830                 WS-REJECTS-STATUS                                00005830
005840     END-IF.                                                      00005840
