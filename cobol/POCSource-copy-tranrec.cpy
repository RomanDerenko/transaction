000100*-----------------------------------------------------------------00000100
000110* TRANREC.CPY                                                     00000110
000120* TRANSACTION REGISTER - INPUT TRANSACTION RECORD LAYOUT          00000120
000130*-----------------------------------------------------------------00000130
000140* ONE RECORD PER TRANSACTION ON TRANSIN.  FIXED 30-BYTE RECORD:   00000140
000150*   BYTES  1-16  TRAN-AMOUNT   SIGNED ZONED, LEADING SEP. SIGN,   00000150
000160*                              13 INTEGER + 2 DECIMAL DIGITS      00000160
000170*   BYTES 17-30  TRAN-TIMESTAMP  CCYYMMDDHHMMSS, UTC, SECOND PREC.00000170
000180*-----------------------------------------------------------------00000180
000190* CHANGE LOG                                                      00000190
000200* 870304  DWS  ORIGINAL LAYOUT FOR TRANSACTION REGISTER PROJECT   00000200
000210* 880912  DWS  ADDED REDEFINES FOR DIGIT VALIDATION OF AMOUNT     00000210
000220* 910226  JLS  ADDED REDEFINES TO BREAK OUT TIMESTAMP PARTS       00000220
000230* 980714  RFK  Y2K REVIEW - CCYY ALREADY FULL 4-DIGIT, NO CHANGE  00000230
000240*-----------------------------------------------------------------00000240
000250 01  TRAN-RECORD.                                                 00000250
000260     05  TRAN-AMOUNT-X.                                           00000260
000270         10  TRAN-AMOUNT-SIGN        PIC X.                       00000270
000280         10  TRAN-AMOUNT-DIGITS      PIC 9(15).                   00000280
000290     05  TRAN-AMOUNT  REDEFINES TRAN-AMOUNT-X                     00000290
000300                                     PIC S9(13)V99                00000300
000310                                     SIGN LEADING SEPARATE.       00000310
000320     05  TRAN-TIMESTAMP-X.                                        00000320
000330         10  TRAN-TS-CCYY            PIC 9(4).                    00000330
000340         10  TRAN-TS-MM              PIC 9(2).                    00000340
000350         10  TRAN-TS-DD              PIC 9(2).                    00000350
000360         10  TRAN-TS-HH              PIC 9(2).                    00000360
000370         10  TRAN-TS-MI              PIC 9(2).                    00000370
000380         10  TRAN-TS-SS              PIC 9(2).                    00000380
000390     05  TRAN-TIMESTAMP  REDEFINES TRAN-TIMESTAMP-X               00000390
000400                                     PIC 9(14).                   00000400
