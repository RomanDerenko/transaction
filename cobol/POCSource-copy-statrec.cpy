000100*-----------------------------------------------------------------00000100
000110* STATREC.CPY                                                     00000110
000120* TRANSACTION REGISTER - STATISTICS OUTPUT RECORD LAYOUT          00000120
000130*-----------------------------------------------------------------00000130
000140* ONE RECORD WRITTEN TO STATOUT AT END OF RUN.  80-BYTE RECORD,   00000140
000150* 75 BYTES OF DATA PLUS A 5-BYTE TRAILING FILLER.                 00000150
000160*-----------------------------------------------------------------00000160
000170* CHANGE LOG                                                      00000170
000180* 870304  DWS  ORIGINAL LAYOUT                                    00000180
000190* 910226  JLS  WIDENED STAT-SUM TO S9(15)V99 TO AVOID OVERFLOW ON 00000190
000200*              HIGH-VOLUME DAYS                                   00000200
000210*-----------------------------------------------------------------00000210
000220 01  STAT-RECORD.                                                 00000220
000230     05  STAT-COUNT                  PIC 9(9).                    00000230
000240     05  STAT-SUM-X.                                              00000240
000250         10  STAT-SUM-SIGN           PIC X.                       00000250
000260         10  STAT-SUM-DIGITS         PIC 9(17).                   00000260
000270     05  STAT-SUM  REDEFINES STAT-SUM-X                           00000270
000280                                     PIC S9(15)V99                00000280
000290                                     SIGN LEADING SEPARATE.       00000290
000300     05  STAT-AVG                    PIC S9(13)V99                00000300
000310                                     SIGN LEADING SEPARATE.       00000310
000320     05  STAT-MIN                    PIC S9(13)V99                00000320
000330                                     SIGN LEADING SEPARATE.       00000330
000340     05  STAT-MAX                    PIC S9(13)V99                00000340
000350                                     SIGN LEADING SEPARATE.       00000350
000360     05  FILLER                      PIC X(5).                    00000360
