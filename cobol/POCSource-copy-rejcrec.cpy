000100*-----------------------------------------------------------------00000100
000110* REJCREC.CPY                                                     00000110
000120* TRANSACTION REGISTER - REJECTED-TRANSACTION EXCEPTION RECORD    00000120
000130*-----------------------------------------------------------------00000130
000140* ONE RECORD WRITTEN TO REJECTS FOR EACH TRANSACTION THAT FAILS   00000140
000150* FIELD VALIDATION OR THE 60-SECOND RECENCY RULE.  80-BYTE RECORD.00000150
000160*-----------------------------------------------------------------00000160
000170* CHANGE LOG                                                      00000170
000180* 870304  DWS  ORIGINAL LAYOUT                                    00000180
000190*-----------------------------------------------------------------00000190
000200 01  REJECT-RECORD.                                               00000200
000210     05  REJ-AMOUNT                  PIC S9(13)V99                00000210
000220                                     SIGN LEADING SEPARATE.       00000220
000230     05  REJ-TIMESTAMP               PIC 9(14).                   00000230
000240     05  REJ-REASON                  PIC X(30).                   00000240
000250     05  FILLER                      PIC X(20).                   00000250
